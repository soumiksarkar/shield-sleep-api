000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SHLDCALC.
000400 AUTHOR. R. VANNOY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE SHIELD SLEEP SCORE RULE ENGINE.
001300*          IT IS CALLED ONCE PER ACCEPTED INPUT RECORD BY
001400*          SHLDEDIT, ON A LINKAGE RECORD CONTAINING THE FIVE
001500*          EDITED MEASUREMENT FIELDS - TOTAL SLEEP HOURS, SLEEP
001600*          EFFICIENCY, REM PERCENTAGE, AGE AND SEX - AND RETURNS
001700*          THE COMPUTED SCORE, THE BIOLOGICAL-AGE DELTA, AND THE
001800*          ALERT AND SUGGESTION TABLES IN THE SAME RECORD.
001900*
002000*          THIS PROGRAM HAS NO FILES OF ITS OWN - IT NEITHER
002100*          OPENS NOR READS NOR WRITES ANYTHING.  ALL INPUT
002200*          ARRIVES ON THE LINKAGE RECORD AND ALL OUTPUT LEAVES
002300*          THE SAME WAY.  DO NOT ADD A SELECT/FD PAIR HERE - IF
002400*          THIS PROGRAM EVER NEEDS TO READ A REFERENCE FILE OF
002500*          ITS OWN, THAT BELONGS IN A NEW SUBPROGRAM CALLED FROM
002600*          HERE, NOT BOLTED ONTO THIS ONE.
002700*
002800*          THE RULE GROUPS BELOW (100 THROUGH 550) ARE APPLIED IN
002900*          A FIXED ORDER AND ARE NOT MUTUALLY EXCLUSIVE - A
003000*          RECORD CAN FIRE ALERTS OR SUGGESTIONS OUT OF MORE THAN
003100*          ONE GROUP.  675-BIO-AGE-DELTA THEN RATES THE RESULTING
003200*          SCORE BEFORE 700-FLOOR-SCORE CLAMPS IT AT ZERO FOR
003300*          OUTPUT.
003400*
003500*          THE TRACE SWITCH (UPSI-0) BELOW IS THE ONLY DIAGNOSTIC
003600*          HOOK IN THIS PROGRAM - SET IT ON IN THE JCL TO GET A
003700*          ONE-LINE DISPLAY OF THE FIVE INPUT FIELDS EVERY TIME
003800*          050-TRACE-INPUT RUNS.  LEAVE IT OFF FOR PRODUCTION -
003900*          THE DISPLAY VOLUME AT ONE LINE PER RECORD IS NOT
004000*          SOMETHING OPERATIONS WANTS TO SEE EVERY NIGHT.
004100*
004200******************************************************************
004300* CHANGE LOG
004400*
004500* 03/14/89  RVN  INITIAL VERSION - PHASE 1 OF THE SHIELD SLEEP
004600*                SCORE CONVERSION.  BASE SCORE, ALL FIVE RULE
004700*                GROUPS AND THE ZERO FLOOR ALL WRITTEN TO THE
004800*                SAME NUMBERED-PARAGRAPH SHAPE AS THE EXISTING
004900*                DAILY-CHARGE CALCULATE PROGRAM.
005000* 07/08/90  TGD  NESTED THE HIGH-SLEEP-HOURS CHECK UNDER THE
005100*                LOW-EFFICIENCY GROUP INSTEAD OF AS A SEPARATE
005200*                TOP-LEVEL RULE - BACKED OUT 04/02/97, SEE BELOW.
005300* 01/22/92  JS   ADDED THE AGE-UNDER-18 BRANCH IN THE
005400*                BIOLOGICAL-AGE PARAGRAPH - THE PLAIN EFFICIENCY
005500*                FORMULA WAS PRODUCING A NEGATIVE BIOLOGICAL AGE
005600*                FOR TEENAGE SUBJECTS WITH VERY LOW EFFICIENCY.
005700* 05/30/94  AK   ALERT AND SUGGESTION TEXT MOVES NOW GO THROUGH
005800*                800-ADD-ALERT AND 850-ADD-SUGGESTION INSTEAD OF
005900*                BEING CODED INLINE AT EACH RULE - THE INLINE
006000*                COPIES WERE DRIFTING OUT OF SYNC WITH EACH
006100*                OTHER EVERY TIME THE WORDING CHANGED.
006200* 10/11/96  MM   BUMPED THE BIOLOGICAL-AGE-DELTA FIXED VALUE FOR
006300*                THE MID-SCORE BAND FROM -0.2 TO -0.3 PER THE
006400*                REVISED SCORING TABLE FROM THE SLEEP LAB.
006500* 04/02/97  RVN  SLEEP LAB AUDIT FOUND 100-CHECK-TOTAL-SLEEP AND
006600*                200-CHECK-EFFICIENCY WERE NOT SCORING THE WAY
006700*                THE RULE BOOK DESCRIBES - REBUILT BOTH GROUPS
006800*                FROM THE RULE BOOK, PARAGRAPH BY PARAGRAPH.  THE
006900*                07/08/90 NESTED HIGH-HOURS CHECK UNDER LOW
007000*                EFFICIENCY DID NOT APPEAR IN THE RULE BOOK AND
007100*                WAS REMOVED.
007200* 11/19/97  AK   300-CHECK-REM-PCT WAS DOCKING THE WRONG NUMBER
007300*                OF POINTS FOR LOW REM AND HAD NO HIGH-REM CHECK
007400*                AT ALL - CORRECTED THE POINT VALUE AND ADDED THE
007500*                HIGH-REM BRANCH FROM THE RULE BOOK.
007600* 12/15/98       Y2K READINESS REVIEW - THIS PROGRAM HOLDS NO
007700*                DATE FIELDS OF ITS OWN AND DOES NO DATE
007800*                ARITHMETIC - REVIEWED, NO CHANGE REQUIRED.
007900* 03/09/00  RVN  400-CHECK-AGE-BAND WAS COLLAPSING THE YOUTH AND
008000*                ELDERLY BANDS INTO ONE SUGGESTION WITH NO ALERT
008100*                OR SCORE EFFECT FOR EITHER - SPLIT BACK INTO TWO
008200*                SEPARATE TESTS PER THE RULE BOOK, WITH THE
008300*                ELDERLY-HIGH-HOURS PENALTY RESTORED.
008400* 06/21/01  TGD  ADDED THE THREE REDEFINES ON THE LINKAGE RECORD
008500*                (SEE LINKAGE SECTION BELOW) SO THE DUMP/RECONCILE
008600*                JOB CAN VIEW BIO-AGE-DELTA, SCORE AND ALERT-COUNT
008700*                IN ALPHANUMERIC WITHOUT CHANGING THE CALLERS
008800*                LAYOUT.  ADDED 050-TRACE-INPUT UNDER THE SAME
008900*                CHANGE FOR USE WITH THE NEW UPSI-0 TRACE SWITCH.
009000* 09/14/01  JS   ADDED 500-SEX-SUGGEST FOR THE WOMEN-SPECIFIC
009100*                HYGIENE SUGGESTION THE RULE BOOK CALLS OUT -
009200*                SUGGESTION ONLY, NO ALERT, NO SCORE EFFECT.
009300* 02/11/02  MM   500-BIOLOGICAL-AGE RATED THE DELTA OFF THE RAW
009400*                EFFICIENCY PERCENTAGE INSTEAD OF THE FINAL RULE-
009500*                ADJUSTED SCORE - RENAMED TO 675-BIO-AGE-DELTA AND
009600*                REWRITTEN TO RATE OFF RUNNING-SCORE PER THE RULE
009700*                BOOKS FOUR SCORE BANDS.  THE MID-BAND CONSTANT
009800*                FROM THE 10/11/96 CHANGE (-0.3) CARRIES FORWARD.
009900* 02/11/02  MM   700-FLOOR-SCORE DROPPED THE CEILING-AT-100 CHECK
010000*                ADDED 03/09/00 - THE RULE BOOK NEVER RAISES THE
010100*                SCORE ABOVE ITS STARTING VALUE OF 100, SO A
010200*                CEILING TEST CANNOT EVER FIRE.  FLOOR ONLY NOW.
010300******************************************************************
010400
010500 ENVIRONMENT DIVISION.
010600 CONFIGURATION SECTION.
010700 SOURCE-COMPUTER. IBM-390.
010800 OBJECT-COMPUTER. IBM-390.
010900 SPECIAL-NAMES.
011000*   SEE THE REMARKS NOTE ABOVE - UPSI-0 IS THE ONLY SWITCH THIS
011100*   PROGRAM READS.  SET IT ON IN THE JCL TO TURN ON THE ONE-LINE
011200*   TRACE DISPLAY IN 050-TRACE-INPUT BELOW.
011300     UPSI-0 ON STATUS IS SHLD-CALC-TRACE-ON
011400            OFF STATUS IS SHLD-CALC-TRACE-OFF.
011500
011600 INPUT-OUTPUT SECTION.
011700*   THIS SECTION IS INTENTIONALLY EMPTY - SEE THE REMARKS NOTE
011800*   ABOVE.  THIS SUBPROGRAM HAS NO FILES OF ITS OWN.
011900 FILE-CONTROL.
012000
012100 DATA DIVISION.
012200*   NO FILE SECTION - THIS SUBPROGRAM DECLARES NO FD ENTRIES.
012300*   ALL DATA CROSSES THE CALL BOUNDARY ON THE LINKAGE RECORD.
012400 WORKING-STORAGE SECTION.
012500
012600****** GENERAL-PURPOSE SCRATCH BYTE - NOT SET OR TESTED ANYWHERE
012700****** IN THIS VERSION.  RESERVED FOR A QUICK DIAGNOSTIC PATCH
012800****** WITHOUT HAVING TO ADD A NEW WORKING-STORAGE ITEM UNDER
012900****** CHANGE CONTROL.
013000 77  WS-DEBUG-BYTE                   PIC X(01) VALUE SPACE.
013100
013200 01  COUNTERS-AND-ACCUMULATORS.
013300     05  RUNNING-SCORE               PIC S9(4) COMP.
013400     05  ALERT-IDX                   PIC 9(2) COMP.
013500     05  SUGGEST-IDX                 PIC 9(2) COMP.
013600     05  FILLER                      PIC X(01).
013700
013800****** HOLD AREAS FOR THE ALERT/SUGGESTION TEXT EACH RULE GROUP
013900****** BUILDS BEFORE HANDING IT TO 800-ADD-ALERT OR
014000****** 850-ADD-SUGGESTION - ADDED WITH THOSE TWO PARAGRAPHS
014100****** 05/30/94 (AK), SEE THE CHANGE LOG ABOVE.
014200 01  MISC-WS-FLDS.
014300     05  WS-ALERT-TEXT-HOLD          PIC X(80).
014400     05  WS-SUGGEST-TEXT-HOLD        PIC X(120).
014500     05  WS-BIO-AGE-DELTA            PIC S9(2)V9(1).
014600     05  FILLER                      PIC X(01).
014700
014800****** UPPERCASED COPY OF THE SEX FIELD FOR THE 500-SEX-SUGGEST
014900****** COMPARE BELOW - THE LINKAGE FIELD ARRIVES IN WHATEVER
015000****** CASE THE OPERATOR KEYED IT, SO IT IS FOLDED HERE RATHER
015100****** THAN COMPARED AS-IS.
015200 01  WS-SEX-WORK-FLDS.
015300     05  WS-SEX-UPPER                PIC X(06).
015400     05  FILLER                      PIC X(01).
015500
015600 LINKAGE SECTION.
015700****** THIS RECORD IS SHLDEDITS SHLD-CALC-REC, FIELD FOR FIELD.
015800****** IF ONE CHANGES, BOTH MUST CHANGE - THERE IS NO COPYBOOK
015900****** SHARED BETWEEN THE TWO, THE SAME AS PATSRCH AND TRMTSRCH
016000****** DO NOT SHARE A COPYBOOK FOR THEIR CALL INTERFACE.
016100 01  SHLD-CALC-REC.
016200     05  SHLD-TOTAL-SLEEP-HRS        PIC S9(2)V9(2).
016300     05  SHLD-SLEEP-EFCY-PCT         PIC S9(3)V9(2).
016400     05  SHLD-REM-PCT                PIC S9(3)V9(2).
016500     05  SHLD-AGE                    PIC 9(3).
016600     05  SHLD-SEX                    PIC X(6).
016700     05  SHLD-SCORE                  PIC S9(3).
016800     05  SHLD-SCORE-X REDEFINES SHLD-SCORE PIC X(3).              062101TG
016900     05  SHLD-BIO-AGE-DELTA          PIC S9(2)V9(1).
017000     05  SHLD-BIO-AGE-DELTA-X REDEFINES SHLD-BIO-AGE-DELTA        062101TG
017100                                     PIC X(3).
017200     05  SHLD-ALERT-COUNT            PIC 9(2).
017300     05  SHLD-ALERT-COUNT-X REDEFINES SHLD-ALERT-COUNT            062101TG
017400                                     PIC X(2).
017500     05  SHLD-ALERT-TABLE.
017600         10  SHLD-ALERT-TEXT         PIC X(80) OCCURS 7 TIMES.
017700     05  SHLD-SUGGESTION-COUNT       PIC 9(2).
017800     05  SHLD-SUGGESTION-TABLE.
017900         10  SHLD-SUGGESTION-TEXT    PIC X(120) OCCURS 7 TIMES.
018000     05  FILLER                      PIC X(08).
018100
018200 01  CALC-RETURN-CODE                PIC S9(4) COMP.
018300
018400******************************************************************
018500* MAINLINE - VALIDATE THE LINKAGE FIELDS ARE IN RANGE (THEY WERE
018600* ALREADY EDITED BY THE CALLER, SO THIS IS A BELT-AND-SUSPENDERS
018700* CHECK, NOT A FULL RE-EDIT), THEN BUILD THE SCORE.
018800******************************************************************
018900 PROCEDURE DIVISION USING SHLD-CALC-REC, CALC-RETURN-CODE.
019000     MOVE ZERO TO CALC-RETURN-CODE.
019100     PERFORM 050-TRACE-INPUT THRU 050-EXIT.
019200     PERFORM 600-BUILD-SCORE THRU 600-EXIT.
019300     GOBACK.
019400
019500****** DISPLAYS THE FIVE LINKAGE FIELDS WHEN UPSI-0 IS ON - SEE
019600****** THE REMARKS NOTE ABOVE.  RUNS EVERY CALL REGARDLESS OF THE
019700****** SWITCH, BUT THE DISPLAY ITSELF IS SKIPPED WHEN THE SWITCH
019800****** IS OFF, SO THIS PARAGRAPH IS A NO-OP IN PRODUCTION.
019900 050-TRACE-INPUT.
020000     IF SHLD-CALC-TRACE-ON
020100         DISPLAY "SHLDCALC TRACE - HRS/EFCY/REM/AGE/SEX = "
020200             SHLD-TOTAL-SLEEP-HRS " " SHLD-SLEEP-EFCY-PCT " "
020300             SHLD-REM-PCT " " SHLD-AGE " " SHLD-SEX.
020400 050-EXIT.
020500     EXIT.
020600
020700******************************************************************
020800* 600-BUILD-SCORE DRIVES THE WHOLE RULE ENGINE - IT SETS THE BASE
020900* SCORE, PERFORMS EACH OF THE FIVE RULE GROUPS IN A FIXED ORDER
021000* SO ALERTS AND SUGGESTIONS FIRE IN A PREDICTABLE SEQUENCE ON THE
021100* OUTPUT RECORD, THEN RATES THE BIOLOGICAL AGE OFF THE RESULT AND
021200* FLOORS THE SCORE BEFORE MOVING EVERYTHING BACK TO THE CALLER.
021300******************************************************************
021400 600-BUILD-SCORE.
021500     MOVE 100 TO RUNNING-SCORE.
021600     MOVE ZERO TO ALERT-IDX.
021700     MOVE ZERO TO SUGGEST-IDX.
021800     INITIALIZE SHLD-ALERT-TABLE.
021900     INITIALIZE SHLD-SUGGESTION-TABLE.
022000
022100     PERFORM 100-CHECK-TOTAL-SLEEP THRU 100-EXIT.
022200     PERFORM 200-CHECK-EFFICIENCY THRU 200-EXIT.
022300     PERFORM 300-CHECK-REM-PCT THRU 300-EXIT.
022400     PERFORM 400-CHECK-AGE-BAND THRU 400-EXIT.
022500     PERFORM 500-SEX-SUGGEST THRU 500-EXIT.
022600     PERFORM 675-BIO-AGE-DELTA THRU 675-EXIT.
022700     PERFORM 700-FLOOR-SCORE THRU 700-EXIT.
022800
022900     MOVE RUNNING-SCORE      TO SHLD-SCORE.
023000     MOVE WS-BIO-AGE-DELTA   TO SHLD-BIO-AGE-DELTA.
023100     MOVE ALERT-IDX          TO SHLD-ALERT-COUNT.
023200     MOVE SUGGEST-IDX        TO SHLD-SUGGESTION-COUNT.
023300 600-EXIT.
023400     EXIT.
023500
023600******************************************************************
023700* RULE GROUP 1 - TOTAL SLEEP HOURS.  UNDER 6 HOURS DOCKS 15
023800* POINTS AND ADDS AN ALERT AND A SUGGESTION; AN ELDERLY SUBJECT
023900* (AGE 65 OR OVER) UNDER 5 HOURS DOCKS A FURTHER 10 POINTS WITH
024000* ITS OWN ALERT AND SUGGESTION.  OVER 9.5 HOURS DOCKS 5 POINTS
024100* WITH ITS OWN ALERT AND SUGGESTION.  REBUILT 04/02/97 (RVN) -
024200* SEE THE CHANGE LOG ABOVE.
024300******************************************************************
024400 100-CHECK-TOTAL-SLEEP.
024500     IF SHLD-TOTAL-SLEEP-HRS < 6.00
024600         SUBTRACT 15 FROM RUNNING-SCORE
024700         MOVE "INSUFFICIENT TOTAL SLEEP HOURS."
024800             TO WS-ALERT-TEXT-HOLD
024900         PERFORM 800-ADD-ALERT THRU 800-EXIT
025000         MOVE "AIM FOR 7-9 HOURS OF SLEEP PER NIGHT FOR OPTIMAL HE
025100-    "ALTH. ESTABLISH A CONSISTENT BEDTIME AND WAKE-UP TIME."
025200             TO WS-SUGGEST-TEXT-HOLD
025300         PERFORM 850-ADD-SUGGESTION THRU 850-EXIT
025400
025500         IF SHLD-AGE >= 65 AND SHLD-TOTAL-SLEEP-HRS < 5.00
025600             SUBTRACT 10 FROM RUNNING-SCORE
025700             MOVE "CRITICALLY LOW SLEEP FOR OLDER ADULT."
025800                 TO WS-ALERT-TEXT-HOLD
025900             PERFORM 800-ADD-ALERT THRU 800-EXIT
026000             MOVE "FOR OLDER ADULTS, CONSISTENTLY LESS THAN 6 HOUR
026100-    "S CAN BE DETRIMENTAL. CONSIDER CONSULTING A DOCTOR IF SLEEP 
026200-    "ISSUES PERSIST."
026300                 TO WS-SUGGEST-TEXT-HOLD
026400             PERFORM 850-ADD-SUGGESTION THRU 850-EXIT
026500         END-IF
026600     ELSE
026700         IF SHLD-TOTAL-SLEEP-HRS > 9.50
026800             SUBTRACT 5 FROM RUNNING-SCORE
026900             MOVE "EXCESSIVE TOTAL SLEEP HOURS."
027000                 TO WS-ALERT-TEXT-HOLD
027100             PERFORM 800-ADD-ALERT THRU 800-EXIT
027200             MOVE "CONSISTENTLY SLEEPING TOO MUCH MIGHT INDICATE U
027300-    "NDERLYING HEALTH ISSUES OR POOR SLEEP QUALITY. REVIEW YOUR S
027400-    "LEEP HABITS OR CONSULT A PROFESSIONAL."
027500                 TO WS-SUGGEST-TEXT-HOLD
027600             PERFORM 850-ADD-SUGGESTION THRU 850-EXIT
027700         END-IF
027800     END-IF.
027900 100-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300* RULE GROUP 2 - SLEEP EFFICIENCY.  UNDER 75 PERCENT DOCKS 20
028400* POINTS; 75 UP TO 85 PERCENT DOCKS 10 POINTS.  EACH TIER CARRIES
028500* ITS OWN ALERT AND SUGGESTION.  REBUILT 04/02/97 (RVN) - THE
028600* 07/08/90 NESTED HIGH-HOURS TEST DID NOT APPEAR IN THE RULE BOOK
028700* AND WAS REMOVED - SEE THE CHANGE LOG ABOVE.
028800******************************************************************
028900 200-CHECK-EFFICIENCY.
029000     IF SHLD-SLEEP-EFCY-PCT < 75.00
029100         SUBTRACT 20 FROM RUNNING-SCORE
029200         MOVE "VERY LOW SLEEP EFFICIENCY."
029300             TO WS-ALERT-TEXT-HOLD
029400         PERFORM 800-ADD-ALERT THRU 800-EXIT
029500         MOVE "FOCUS ON IMPROVING YOUR SLEEP EFFICIENCY BY LIMITIN
029600-    "G TIME AWAKE IN BED. ONLY GO TO BED WHEN SLEEPY, AND GET OUT
029700-    " OF BED IF YOU CAN'T SLEEP AFTER 20 MINUTES."
029800             TO WS-SUGGEST-TEXT-HOLD
029900         PERFORM 850-ADD-SUGGESTION THRU 850-EXIT
030000     ELSE
030100         IF SHLD-SLEEP-EFCY-PCT < 85.00
030200             SUBTRACT 10 FROM RUNNING-SCORE
030300             MOVE "LOW SLEEP EFFICIENCY."
030400                 TO WS-ALERT-TEXT-HOLD
030500             PERFORM 800-ADD-ALERT THRU 800-EXIT
030600             MOVE "IMPROVE SLEEP EFFICIENCY BY MAINTAINING A CONSI
030700-    "STENT SLEEP SCHEDULE, AVOIDING STIMULANTS BEFORE BED, AND CR
030800-    "EATING A CONDUCIVE SLEEP ENVIRONMENT."
030900                 TO WS-SUGGEST-TEXT-HOLD
031000             PERFORM 850-ADD-SUGGESTION THRU 850-EXIT
031100         END-IF
031200     END-IF.
031300 200-EXIT.
031400     EXIT.
031500
031600******************************************************************
031700* RULE GROUP 3 - REM SLEEP PERCENTAGE.  UNDER 15 PERCENT DOCKS 15
031800* POINTS; OVER 30 PERCENT DOCKS 5 POINTS.  EACH TIER CARRIES ITS
031900* OWN ALERT AND SUGGESTION.  11/19/97 (AK) CORRECTED THE LOW-REM
032000* POINT VALUE AND ADDED THE HIGH-REM BRANCH - SEE THE CHANGE LOG
032100* ABOVE.
032200******************************************************************
032300 300-CHECK-REM-PCT.
032400     IF SHLD-REM-PCT < 15.00
032500         SUBTRACT 15 FROM RUNNING-SCORE
032600         MOVE "LOW REM SLEEP PERCENTAGE."
032700             TO WS-ALERT-TEXT-HOLD
032800         PERFORM 800-ADD-ALERT THRU 800-EXIT
032900         MOVE "TO INCREASE REM SLEEP, PRIORITIZE CONSISTENT SLEEP,
033000-    " REDUCE ALCOHOL INTAKE BEFORE BED, AND MANAGE STRESS THROUGH
033100-    " RELAXATION TECHNIQUES LIKE MEDITATION."
033200             TO WS-SUGGEST-TEXT-HOLD
033300         PERFORM 850-ADD-SUGGESTION THRU 850-EXIT
033400     ELSE
033500         IF SHLD-REM-PCT > 30.00
033600             SUBTRACT 5 FROM RUNNING-SCORE
033700             MOVE "HIGH REM SLEEP PERCENTAGE."
033800                 TO WS-ALERT-TEXT-HOLD
033900             PERFORM 800-ADD-ALERT THRU 800-EXIT
034000             MOVE "WHILE NOT ALWAYS NEGATIVE, UNUSUALLY HIGH REM M
034100-    "IGHT BE RELATED TO SLEEP DISORDERS OR CERTAIN MEDICATIONS. M
034200-    "ONITOR YOUR SLEEP PATTERNS AND CONSIDER PROFESSIONAL ADVICE
034300-    "."
034400                 TO WS-SUGGEST-TEXT-HOLD
034500             PERFORM 850-ADD-SUGGESTION THRU 850-EXIT
034600         END-IF
034700     END-IF.
034800 300-EXIT.
034900     EXIT.
035000
035100******************************************************************
035200* RULE GROUP 4 - AGE BAND.  UNDER 18 GETS AN ADVISORY ALERT AND
035300* SUGGESTION WITH NO SCORE EFFECT.  65 OR OVER SLEEPING MORE THAN
035400* 8 HOURS DOCKS 5 POINTS WITH ITS OWN ALERT AND SUGGESTION; 65 OR
035500* OVER AT 8 HOURS OR LESS HAS NO EFFECT.  03/09/00 (RVN) SPLIT
035600* THIS BACK INTO TWO SEPARATE TESTS - SEE THE CHANGE LOG ABOVE.
035700******************************************************************
035800 400-CHECK-AGE-BAND.
035900     IF SHLD-AGE < 18
036000         MOVE "AGE OUT OF TYPICAL ADULT RANGE. SLEEP NEEDS FOR YOU
036100-    "TH DIFFER."
036200             TO WS-ALERT-TEXT-HOLD
036300         PERFORM 800-ADD-ALERT THRU 800-EXIT
036400         MOVE "THIS SCORE IS OPTIMIZED FOR ADULTS (18+). YOUNGER I
036500-    "NDIVIDUALS HAVE HIGHER SLEEP NEEDS."
036600             TO WS-SUGGEST-TEXT-HOLD
036700         PERFORM 850-ADD-SUGGESTION THRU 850-EXIT
036800     ELSE
036900         IF SHLD-AGE >= 65 AND SHLD-TOTAL-SLEEP-HRS > 8.00
037000             SUBTRACT 5 FROM RUNNING-SCORE
037100             MOVE "OLDER ADULT, POTENTIALLY EXCESSIVE SLEEP."
037200                 TO WS-ALERT-TEXT-HOLD
037300             PERFORM 800-ADD-ALERT THRU 800-EXIT
037400             MOVE "WHILE SLEEP QUALITY IS KEY, CONSISTENTLY HIGH S
037500-    "LEEP DURATION IN OLDER ADULTS CAN SOMETIMES INDICATE UNDERLY
037600-    "ING ISSUES. DISCUSS WITH YOUR DOCTOR IF CONCERNED."
037700                 TO WS-SUGGEST-TEXT-HOLD
037800             PERFORM 850-ADD-SUGGESTION THRU 850-EXIT
037900         END-IF
038000     END-IF.
038100 400-EXIT.
038200     EXIT.
038300
038400******************************************************************
038500* RULE GROUP 5 - SEX-SPECIFIC SUGGESTION.  A FEMALE SUBJECT UNDER
038600* 7 HOURS OF TOTAL SLEEP GETS A SUGGESTION ONLY - NO ALERT, NO
038700* SCORE EFFECT.  SHLD-SEX ARRIVES IN WHATEVER CASE THE OPERATOR
038800* KEYED IT SO IT IS FOLDED TO UPPERCASE BEFORE THE COMPARE.
038900* 09/14/01 (JS) - SEE THE CHANGE LOG ABOVE.
039000******************************************************************
039100 500-SEX-SUGGEST.
039200     MOVE SHLD-SEX TO WS-SEX-UPPER.
039300     INSPECT WS-SEX-UPPER CONVERTING
039400         "abcdefghijklmnopqrstuvwxyz"
039500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039600     IF WS-SEX-UPPER = "FEMALE" AND SHLD-TOTAL-SLEEP-HRS < 7.00
039700         MOVE "WOMEN MIGHT EXPERIENCE HORMONAL INFLUENCES ON SLEEP
039800-    "; MAINTAINING CONSISTENT SLEEP HYGIENE IS ESPECIALLY IMPORTA
039900-    "NT."
040000             TO WS-SUGGEST-TEXT-HOLD
040100         PERFORM 850-ADD-SUGGESTION THRU 850-EXIT
040200     END-IF.
040300 500-EXIT.
040400     EXIT.
040500
040600******************************************************************
040700* 675-BIO-AGE-DELTA RATES THE BIOLOGICAL-AGE DELTA OFF THE RUNNING
040800* SCORE AS IT STANDS AFTER THE FIVE RULE GROUPS BUT BEFORE THE
040900* ZERO FLOOR IN 700-FLOOR-SCORE - A SCORE OF 90 OR ABOVE RATES A
041000* SMALL NEGATIVE (YOUNGER) DELTA, 80 UP TO 90 CARRIES A FIXED
041100* -0.3 CARRIED FORWARD FROM THE 10/11/96 CHANGE, 60 UP TO 80
041200* RATES ONE YEAR OLDER FOR EVERY 10 POINTS BELOW 100, AND UNDER
041300* 60 RATES ONE YEAR OLDER FOR EVERY 5 POINTS BELOW 100.  RENAMED
041400* AND REWRITTEN 02/11/02 (MM) - SEE THE CHANGE LOG ABOVE.
041500******************************************************************
041600 675-BIO-AGE-DELTA.
041700     IF RUNNING-SCORE >= 90
041800         COMPUTE WS-BIO-AGE-DELTA ROUNDED =
041900             ((100 - RUNNING-SCORE) / 10) * -1
042000     ELSE
042100         IF RUNNING-SCORE >= 80
042200             MOVE -0.3 TO WS-BIO-AGE-DELTA
042300         ELSE
042400             IF RUNNING-SCORE >= 60
042500                 COMPUTE WS-BIO-AGE-DELTA ROUNDED =
042600                     (100 - RUNNING-SCORE) / 10
042700             ELSE
042800                 COMPUTE WS-BIO-AGE-DELTA ROUNDED =
042900                     (100 - RUNNING-SCORE) / 5
043000             END-IF
043100         END-IF
043200     END-IF.
043300 675-EXIT.
043400     EXIT.
043500
043600****** FLOORS THE RUNNING SCORE AT ZERO.  THE STARTING VALUE OF
043700****** 100 IS NEVER INCREASED BY ANY RULE GROUP ABOVE, SO THERE
043800****** IS NO CEILING TEST HERE - SEE THE 02/11/02 CHANGE LOG
043900****** ENTRY ABOVE.
044000 700-FLOOR-SCORE.                                                 030900RV
044100     IF RUNNING-SCORE < 0
044200         MOVE 0 TO RUNNING-SCORE
044300     END-IF.
044400 700-EXIT.
044500     EXIT.
044600
044700****** APPENDS ONE ALERT TO THE ALERT TABLE FROM WS-ALERT-TEXT-
044800****** HOLD AND BUMPS ALERT-IDX.  ADDED 05/30/94 (AK) SO EVERY
044900****** RULE GROUP MOVES ALERT TEXT THROUGH ONE PLACE INSTEAD OF
045000****** CODING THE SUBSCRIPTED MOVE INLINE AT EACH RULE.
045100 800-ADD-ALERT.                                                   053094AK
045200     ADD +1 TO ALERT-IDX.
045300     MOVE WS-ALERT-TEXT-HOLD TO SHLD-ALERT-TEXT (ALERT-IDX).
045400 800-EXIT.
045500     EXIT.
045600
045700****** APPENDS ONE SUGGESTION TO THE SUGGESTION TABLE FROM
045800****** WS-SUGGEST-TEXT-HOLD AND BUMPS SUGGEST-IDX.  SAME 1994
045900****** CHANGE AS 800-ADD-ALERT ABOVE.
046000 850-ADD-SUGGESTION.                                              053094AK
046100     ADD +1 TO SUGGEST-IDX.
046200     MOVE WS-SUGGEST-TEXT-HOLD
046300         TO SHLD-SUGGESTION-TEXT (SUGGEST-IDX).
046400 850-EXIT.
046500     EXIT.
