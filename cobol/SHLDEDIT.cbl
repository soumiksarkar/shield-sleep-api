000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SHLDEDIT.
000400 AUTHOR. R. VANNOY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE SHIELD SLEEP MEASUREMENT FEED
001300*          RECEIVED NIGHTLY FROM THE WEARABLE-DEVICE EXTRACT.
001400*
001500*          IT CONTAINS ONE RECORD FOR EVERY SLEEP MEASUREMENT
001600*          SUBMITTED - RECORDS CARRY NO KEY AND HAVE NO
001700*          RELATIONSHIP TO ONE ANOTHER, SO THEY ARE EDITED AND
001800*          SCORED ONE AT A TIME, IN FILE ORDER, WITH NO SORT
001900*          STEP AND NO CONTROL-BREAK ACCUMULATION.
002000*
002100*          EACH RECORD THAT PASSES THE FIELD EDITS BELOW IS
002200*          HANDED TO SHLDCALC (THE SHIELD SCORE RULE ENGINE) AND
002300*          THE SCORED RESULT IS WRITTEN TO THE OUTPUT FILE.
002400*          EACH RECORD THAT FAILS AN EDIT IS WRITTEN TO THE
002500*          REJECT FILE WITH A REASON AND IS NOT SCORED.
002600*
002700*          THIS PROGRAM DOES NOT SORT, DOES NOT MATCH TWO FILES
002800*          AND DOES NOT ACCUMULATE CONTROL TOTALS ACROSS RECORDS -
002900*          EACH INPUT RECORD STANDS ON ITS OWN.  IF THIS EVER
003000*          CHANGES, THE 100-MAINLINE PERFORM SEQUENCE BELOW IS
003100*          THE PLACE TO START LOOKING.
003200*
003300*          THE TRACE SWITCH (UPSI-0) DECLARED IN SPECIAL-NAMES
003400*          BELOW IS NOT CURRENTLY WIRED TO ANYTHING IN THIS
003500*          PROGRAM'S PROCEDURE DIVISION - IT IS DECLARED SO THE
003600*          NAME IS RESERVED THE SAME WAY SHLDCALC'S IS, IN CASE
003700*          A FUTURE MAINTAINER NEEDS A QUICK TRACE HOOK IN THE
003800*          EDIT PROGRAM ITSELF WITHOUT HUNTING FOR A FREE UPSI.
003900*
004000******************************************************************
004100*
004200*          INPUT FILE               -   DDS0002.SLEEPFD.SLPIN
004300*
004400*          OUTPUT FILE PRODUCED     -   DDS0002.SLEEPFD.SLPSCR
004500*
004600*          REJECT FILE PRODUCED     -   DDS0002.SLEEPFD.SLPERR
004700*
004800*          DUMP FILE                -   SYSOUT
004900*
005000******************************************************************
005100* CHANGE LOG
005200*
005300*  03/14/89  RVN  INITIAL VERSION - BUILT FROM THE DALYEDIT
005400*                 SKELETON FOR PHASE 1 OF THE SHIELD SLEEP SCORE
005500*                 CONVERSION.  FIELD EDITS AND THE CALL TO THE
005600*                 SCORE ENGINE FOLLOW THE SAME SHAPE AS THE
005700*                 EXISTING DAILY-CHARGE EDIT/CALCULATE PAIR.
005800*  08/02/90  TGD  DROPPED THE TRAILER-RECORD BALANCE CHECK
005900*                 CARRIED OVER FROM DALYEDIT - THE SHIELD FEED
006000*                 HAS NO TRAILER, NO SORT ORDER AND NO CONTROL
006100*                 TOTALS, SO THE BALANCING PARAGRAPH WAS DEAD
006200*                 CODE FROM DAY ONE.
006300*  02/11/92  JS   ADDED THE NOT-NUMERIC TEST AHEAD OF EVERY RANGE
006400*                 TEST BELOW - A GARBLED OVERPUNCH ON
006500*                 TOTAL-SLEEP-HRS WAS SLIPPING THE RANGE COMPARE
006600*                 AND ABENDING SHLDCALC WITH AN S0C7 DOWNSTREAM.
006700*  06/23/93  AK   SEX EDIT WAS REJECTING LOW-VALUES (UNITIALIZED
006800*                 FEED BYTES) THE SAME AS SPACES - LEFT AS-IS,
006900*                 BOTH ARE "BLANK" FOR THIS PURPOSE AND SHOULD
007000*                 REJECT THE SAME WAY.
007100*  11/14/95  MM   ADDED RECORDS-ACCEPTED/-REJECTED COUNTERS AND
007200*                 END-OF-JOB DISPLAY - OPERATIONS WANTED A QUICK
007300*                 EYEBALL COUNT WITHOUT OPENING THE REJECT FILE
007400*                 EVERY MORNING.
007500*  12/28/98  Y2K READINESS REVIEW - ALL DATE FIELDS IN THIS
007600*                 SYSTEM ARE ALREADY 4-DIGIT-YEAR SAFE.  WS-DATE
007700*                 IS FOR THE SYSOUT BANNER ONLY, NOT USED IN ANY
007800*                 EDIT OR CALCULATION, SO IT NEEDED NO CHANGE.
007900*  03/09/01  RVN  400-CALL-SHLDCALC NOW ABENDS ON A NON-ZERO
008000*                 RETURN CODE FROM SHLDCALC INSTEAD OF WRITING A
008100*                 SHORT SCORE RECORD - MATCHES THE CLCLBCST-STYLE
008200*                 CONTRACT ELSEWHERE IN THIS SHOP AND KEEPS A BAD
008300*                 CALL FROM SLIPPING A HALF-BUILT RECORD OUT TO
008400*                 THE SCORE FILE.
008500******************************************************************
008600
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER. IBM-390.
009000 OBJECT-COMPUTER. IBM-390.
009100 SPECIAL-NAMES.
009200*    SEE THE REMARKS NOTE ABOVE - THIS SWITCH IS RESERVED, NOT
009300*    CURRENTLY TESTED ANYWHERE BELOW.
009400     UPSI-0 ON STATUS IS SHLD-EDIT-TRACE-ON
009500            OFF STATUS IS SHLD-EDIT-TRACE-OFF.
009600
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900*    DUMP FILE - SYSOUT IS THE ONLY FILE HERE WITH NO FILE
010000*    STATUS CLAUSE, SINCE IT IS ONLY EVER WRITTEN ONCE, FROM
010100*    1000-ABEND-RTN, ON THE WAY OUT THE DOOR.
010200     SELECT SYSOUT
010300     ASSIGN TO UT-S-SYSOUT
010400       ORGANIZATION IS SEQUENTIAL.
010500
010600*    NIGHTLY WEARABLE-DEVICE EXTRACT - THE ONLY FILE THIS
010700*    PROGRAM READS.
010800     SELECT SLPIN
010900     ASSIGN TO UT-S-SLPIN
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200
011300*    SCORED-RECORD OUTPUT - ONE RECORD PER ACCEPTED INPUT
011400*    RECORD, SEE 700-WRITE-SLPSCR.
011500     SELECT SLPSCR
011600     ASSIGN TO UT-S-SLPSCR
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS OFCODE.
011900
012000*    REJECT OUTPUT - ONE RECORD PER RECORD THAT FAILS A FIELD
012100*    EDIT, SEE 710-WRITE-SLPERR.
012200     SELECT SLPERR
012300     ASSIGN TO UT-S-SLPERR
012400       ACCESS MODE IS SEQUENTIAL
012500       FILE STATUS IS OFCODE.
012600
012700 DATA DIVISION.
012800 FILE SECTION.
012900*******************************************************************
013000* DUMP FILE - ONE RECORD IS WRITTEN HERE ONLY WHEN THE JOB ABENDS.
013100*******************************************************************
013200 FD  SYSOUT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 130 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS SYSOUT-REC.
013800 01  SYSOUT-REC  PIC X(130).
013900
014000****** THIS FILE IS RECEIVED NIGHTLY FROM THE WEARABLE-DEVICE
014100****** EXTRACT FEED - ONE RECORD PER SUBJECT PER NIGHT
014200 FD  SLPIN
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 100 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS SLPIN-REC.
014800 01  SLPIN-REC  PIC X(100).
014900
015000****** ONE RECORD IS WRITTEN HERE FOR EVERY INPUT RECORD THAT
015100****** PASSES THE FIELD EDITS BELOW
015200 FD  SLPSCR
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 1430 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS SLPSCR-REC.
015800 01  SLPSCR-REC  PIC X(1430).
015900
016000****** ONE RECORD IS WRITTEN HERE FOR EVERY INPUT RECORD THAT
016100****** FAILS A FIELD EDIT - THE ORIGINAL RECORD RIDES BEHIND
016200****** THE REASON TEXT
016300 FD  SLPERR
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 144 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS SLPERR-REC.
016900 01  SLPERR-REC  PIC X(144).
017000
017100 WORKING-STORAGE SECTION.
017200** COPY BOOKS SHARED WITH SHLDCALC AND THE REJECT FILE
017300 COPY SHLDIN.
017400 COPY SHLDSCR.
017500 COPY SHLDERR.
017600
017700****** THIS GROUP IS HAND-KEPT IN STEP WITH SHLDCALC'S LINKAGE
017800****** RECORD - THE SAME CONVENTION PATSRCH AND TRMTSRCH USE FOR
017900****** CLCLBCST.  IF SHLDCALC'S LINKAGE CHANGES, CHANGE IT HERE.
018000 01  SHLD-CALC-REC.
018100     05  SHLD-CT-TOTAL-SLEEP-HRS     PIC S9(2)V9(2).
018200     05  SHLD-CT-SLEEP-EFCY-PCT      PIC S9(3)V9(2).
018300     05  SHLD-CT-REM-PCT             PIC S9(3)V9(2).
018400     05  SHLD-CT-AGE                 PIC 9(3).
018500     05  SHLD-CT-SEX                 PIC X(6).
018600     05  SHLD-CT-SCORE               PIC S9(3).
018700     05  SHLD-CT-BIO-AGE-DELTA       PIC S9(2)V9(1).
018800     05  SHLD-CT-ALERT-COUNT         PIC 9(2).
018900     05  SHLD-CT-ALERT-TABLE.
019000         10  SHLD-CT-ALERT-TEXT      PIC X(80) OCCURS 7 TIMES.
019100     05  SHLD-CT-SUGGESTION-COUNT    PIC 9(2).
019200     05  SHLD-CT-SUGGESTION-TABLE.
019300         10  SHLD-CT-SUGGESTION-TEXT PIC X(120) OCCURS 7 TIMES.
019350     05  FILLER                      PIC X(08).
019400
019500****** FILE STATUS RETURNED BY EACH SEQUENTIAL FILE ABOVE - "00"
019600****** IS THE ONLY VALUE THIS PROGRAM EVER EXPECTS TO SEE ON A
019700****** SUCCESSFUL WRITE
019800 01  FILE-STATUS-CODES.
019900     05  OFCODE                      PIC X(2).
020000         88 CODE-WRITE  VALUE SPACES.
020100
020200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020300     05  RECORDS-READ                PIC 9(7) COMP.
020400     05  RECORDS-ACCEPTED            PIC 9(7) COMP.               111495MM
020500     05  RECORDS-REJECTED            PIC 9(7) COMP.               111495MM
020600     05  CALC-CALL-RET-CODE          PIC S9(4) COMP.
020700     05  FILLER                      PIC X(01).
020800
020900****** STANDALONE SCRATCH DATE FOR THE SYSOUT BANNER ONLY - NOT AN
021000****** EDIT FIELD AND NOT PASSED TO SHLDCALC (SEE Y2K NOTE ABOVE)
021100 77  WS-DATE                         PIC 9(6).
021200
021300****** MORE-DATA-SW DRIVES THE 100-MAINLINE PERFORM ... UNTIL LOOP.
021400****** ERROR-FOUND-SW IS RESET AT THE TOP OF EVERY EDIT PASS AND
021500****** SET BY THE FIRST FAILING TEST IN 300-FIELD-EDITS - VALID-
021600****** RECORD IS THE MIRROR CONDITION, NOT CURRENTLY TESTED
021700****** ANYWHERE (RECORD-ERROR-FOUND COVERS EVERY CALLER SO FAR).
021800 01  FLAGS-AND-SWITCHES.
021900     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
022000         88 NO-MORE-DATA  VALUE "N".
022100     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
022200         88 RECORD-ERROR-FOUND  VALUE "Y".
022300         88 VALID-RECORD        VALUE "N".
022400     05  FILLER                      PIC X(01).
022500
022600****** ONE-FIELD HOLD AREA FOR WHICHEVER REJECT REASON 300-FIELD-
022700****** EDITS SETS, PICKED UP BY 710-WRITE-SLPERR BELOW
022800 01  MISC-WS-FLDS.
022900     05  WS-REJECT-REASON            PIC X(40).
023000     05  FILLER                      PIC X(01).
023100
023200****** SHARED ABEND-TRACE LAYOUT - SEE THE COPYBOOK ITSELF FOR
023300****** WHY THE DIVIDE AT THE BOTTOM OF THIS PROGRAM IS THERE ON
023400****** PURPOSE
023500 COPY ABENDREC.
023600
023700******************************************************************
023800* MAINLINE - OPEN, READ THE FIRST RECORD, EDIT/SCORE/REJECT EVERY
023900* RECORD IN THE FILE, CLOSE, DISPLAY THE JOB COUNTS AND STOP.
024000******************************************************************
024100 PROCEDURE DIVISION.
024200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024300     PERFORM 100-MAINLINE THRU 100-EXIT
024400             UNTIL NO-MORE-DATA.
024500     PERFORM 999-CLEANUP THRU 999-EXIT.
024600     MOVE +0 TO RETURN-CODE.
024700     GOBACK.
024800
024900****** JOB-START HOUSEKEEPING - OPENS THE FILES, PRIMES THE FIRST
025000****** RECORD AND CHECKS FOR AN EMPTY INPUT FILE BEFORE THE
025100****** MAINLINE LOOP EVER STARTS
025200 000-HOUSEKEEPING.
025300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025400     DISPLAY "******** BEGIN JOB SHLDEDIT ********".
025500     ACCEPT  WS-DATE FROM DATE.
025600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025800     PERFORM 900-READ-SLPIN THRU 900-EXIT.
025900     IF NO-MORE-DATA
026000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
026100         GO TO 1000-ABEND-RTN.
026200 000-EXIT.
026300     EXIT.
026400
026500****** ONE PASS OF THIS PARAGRAPH EDITS, SCORES (OR REJECTS) AND
026600****** WRITES ONE INPUT RECORD, THEN PRIMES THE NEXT ONE
026700 100-MAINLINE.
026800     MOVE "100-MAINLINE" TO PARA-NAME.
026900     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
027000
027100     IF RECORD-ERROR-FOUND
027200         ADD +1 TO RECORDS-REJECTED                               111495MM
027300         PERFORM 710-WRITE-SLPERR THRU 710-EXIT
027400     ELSE
027500         PERFORM 400-CALL-SHLDCALC THRU 400-EXIT
027600         ADD +1 TO RECORDS-ACCEPTED                               111495MM
027700         PERFORM 700-WRITE-SLPSCR THRU 700-EXIT.
027800
027900     PERFORM 900-READ-SLPIN THRU 900-EXIT.
028000 100-EXIT.
028100     EXIT.
028200
028300******************************************************************
028400* FIELD EDITS - ONE TEST PER BUSINESS RULE, IN STANDARD ORDER.
028500* EACH FAILURE GOES STRAIGHT TO 300-EXIT SO ONLY THE FIRST
028600* VIOLATION FOUND IS REPORTED - MATCHES THE DALYEDIT CONVENTION.
028700******************************************************************
028800 300-FIELD-EDITS.
028900     MOVE "N" TO ERROR-FOUND-SW.
029000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
029100
029200*    -- TOTAL SLEEP HOURS MUST BE NUMERIC AND IN 0.00-24.00 --
029300     IF SLP-IN-TOTAL-SLEEP-HRS IS NOT NUMERIC                     021192JS
029400        MOVE "*** NON-NUMERIC TOTAL SLEEP HOURS"
029500                                  TO WS-REJECT-REASON
029600        MOVE "Y" TO ERROR-FOUND-SW
029700        GO TO 300-EXIT.
029800
029900     IF SLP-IN-TOTAL-SLEEP-HRS < 0.00
030000     OR SLP-IN-TOTAL-SLEEP-HRS > 24.00
030100        MOVE "*** TOTAL SLEEP HOURS OUT OF RANGE"
030200                                  TO WS-REJECT-REASON
030300        MOVE "Y" TO ERROR-FOUND-SW
030400        GO TO 300-EXIT.
030500
030600*    -- SLEEP EFFICIENCY MUST BE NUMERIC AND IN 0-100 PERCENT --
030700     IF SLP-IN-SLEEP-EFCY-PCT IS NOT NUMERIC                      021192JS
030800        MOVE "*** NON-NUMERIC SLEEP EFFICIENCY"
030900                                  TO WS-REJECT-REASON
031000        MOVE "Y" TO ERROR-FOUND-SW
031100        GO TO 300-EXIT.
031200
031300     IF SLP-IN-SLEEP-EFCY-PCT < 0.00
031400     OR SLP-IN-SLEEP-EFCY-PCT > 100.00
031500        MOVE "*** SLEEP EFFICIENCY OUT OF RANGE"
031600                                  TO WS-REJECT-REASON
031700        MOVE "Y" TO ERROR-FOUND-SW
031800        GO TO 300-EXIT.
031900
032000*    -- REM PERCENTAGE MUST BE NUMERIC AND IN 0-100 PERCENT --
032100     IF SLP-IN-REM-PCT IS NOT NUMERIC                             021192JS
032200        MOVE "*** NON-NUMERIC REM PERCENTAGE"
032300                                  TO WS-REJECT-REASON
032400        MOVE "Y" TO ERROR-FOUND-SW
032500        GO TO 300-EXIT.
032600
032700     IF SLP-IN-REM-PCT < 0.00
032800     OR SLP-IN-REM-PCT > 100.00
032900        MOVE "*** REM PERCENTAGE OUT OF RANGE"
033000                                  TO WS-REJECT-REASON
033100        MOVE "Y" TO ERROR-FOUND-SW
033200        GO TO 300-EXIT.
033300
033400*    -- AGE MUST BE NUMERIC AND IN THE 1-120 RANGE --
033500     IF SLP-IN-AGE IS NOT NUMERIC                                 021192JS
033600        MOVE "*** NON-NUMERIC AGE"
033700                                  TO WS-REJECT-REASON
033800        MOVE "Y" TO ERROR-FOUND-SW
033900        GO TO 300-EXIT.
034000
034100     IF SLP-IN-AGE < 1 OR SLP-IN-AGE > 120
034200        MOVE "*** AGE OUT OF RANGE"
034300                                  TO WS-REJECT-REASON
034400        MOVE "Y" TO ERROR-FOUND-SW
034500        GO TO 300-EXIT.
034600
034700*    -- SEX INDICATOR MAY NOT BE BLANK OR UNINITIALIZED (062393AK) --
034800     IF SLP-IN-SEX = SPACES OR SLP-IN-SEX = LOW-VALUES
034900        MOVE "*** BLANK SEX INDICATOR"                            062393AK
035000                                  TO WS-REJECT-REASON
035100        MOVE "Y" TO ERROR-FOUND-SW
035200        GO TO 300-EXIT.
035300
035400 300-EXIT.
035500     EXIT.
035600
035700******************************************************************
035800* BUILD THE LINKAGE GROUP AND CALL THE RULE ENGINE.  SEE THE
035900* SHLDCALC HEADER FOR WHAT EACH FIELD MEANS ON THE WAY BACK.
036000******************************************************************
036100 400-CALL-SHLDCALC.
036200     MOVE "400-CALL-SHLDCALC" TO PARA-NAME.
036300     MOVE SLP-IN-TOTAL-SLEEP-HRS TO SHLD-CT-TOTAL-SLEEP-HRS.
036400     MOVE SLP-IN-SLEEP-EFCY-PCT  TO SHLD-CT-SLEEP-EFCY-PCT.
036500     MOVE SLP-IN-REM-PCT         TO SHLD-CT-REM-PCT.
036600     MOVE SLP-IN-AGE             TO SHLD-CT-AGE.
036700     MOVE SLP-IN-SEX             TO SHLD-CT-SEX.
036800
036900     MOVE ZERO TO CALC-CALL-RET-CODE.
037000     CALL 'SHLDCALC' USING SHLD-CALC-REC, CALC-CALL-RET-CODE.
037100
037200     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO                      030901RV
037300         MOVE "** NON-ZERO RETURN-CODE FROM SHLDCALC"
037400                                  TO ABEND-REASON
037500         GO TO 1000-ABEND-RTN.
037600 400-EXIT.
037700     EXIT.
037800
037900****** MOVES THE SCORED FIELDS SHLDCALC HANDED BACK INTO THE
038000****** OUTPUT LAYOUT AND WRITES ONE SLEEP-SCORE-RECORD
038100 700-WRITE-SLPSCR.
038200     MOVE "700-WRITE-SLPSCR" TO PARA-NAME.
038300     MOVE SLP-IN-SEQ-NBR         TO SLP-OUT-SEQ-NBR.
038400     MOVE SLP-IN-MEASURE-DTE     TO SLP-OUT-MEASURE-DTE.
038500     MOVE SHLD-CT-SCORE          TO SHLD-SCORE.
038600     MOVE SHLD-CT-BIO-AGE-DELTA  TO SHLD-BIO-AGE-DELTA.
038700     MOVE SHLD-CT-ALERT-COUNT    TO SHLD-ALERT-COUNT.
038800     MOVE SHLD-CT-ALERT-TABLE    TO SHLD-ALERT-TABLE.
038900     MOVE SHLD-CT-SUGGESTION-COUNT TO SHLD-SUGGESTION-COUNT.
039000     MOVE SHLD-CT-SUGGESTION-TABLE TO SHLD-SUGGESTION-TABLE.
039100     WRITE SLPSCR-REC FROM SLEEP-SCORE-RECORD.
039200 700-EXIT.
039300     EXIT.
039400
039500****** WRITES THE REJECT RECORD - THE REASON TEXT SET IN 300 ABOVE
039600****** RIDES AHEAD OF THE UNTOUCHED ORIGINAL INPUT RECORD
039700 710-WRITE-SLPERR.
039800     MOVE "710-WRITE-SLPERR" TO PARA-NAME.
039900     MOVE WS-REJECT-REASON       TO SHLD-ERR-MSG.
040000     MOVE SLPIN-REC              TO SHLD-ERR-REST-OF-REC.
040100     WRITE SLPERR-REC FROM SLEEP-REJECT-RECORD.
040200 710-EXIT.
040300     EXIT.
040400
040500****** JOB-START OPENS - INPUT FILE INPUT, ALL THREE OUTPUT FILES
040600****** OUTPUT
040700 800-OPEN-FILES.
040800     MOVE "800-OPEN-FILES" TO PARA-NAME.
040900     OPEN INPUT  SLPIN.
041000     OPEN OUTPUT SLPSCR, SLPERR, SYSOUT.
041100 800-EXIT.
041200     EXIT.
041300
041400****** JOB-END CLOSES - SHARED BY THE NORMAL END-OF-JOB PATH AND
041500****** THE ABEND ROUTINE BELOW
041600 850-CLOSE-FILES.
041700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
041800     CLOSE SLPIN, SLPSCR, SLPERR, SYSOUT.
041900 850-EXIT.
042000     EXIT.
042100
042200****** READS ONE SLPIN RECORD AND RESETS THE ERROR SWITCH FOR THE
042300****** NEXT PASS THROUGH 300-FIELD-EDITS - AT END SIMPLY SETS
042400****** NO-MORE-DATA AND LEAVES BY THE SIDE DOOR
042500 900-READ-SLPIN.
042600     READ SLPIN INTO SLEEP-INPUT-RECORD
042700         AT END
042800         MOVE "N" TO MORE-DATA-SW
042900         GO TO 900-EXIT
043000     END-READ.
043100     MOVE "N" TO ERROR-FOUND-SW.
043200     ADD +1 TO RECORDS-READ.
043300 900-EXIT.
043400     EXIT.
043500
043600****** NORMAL END OF JOB - CLOSES THE FILES AND DISPLAYS THE
043700****** OPERATOR COUNTS ADDED PER THE 1995 CHANGE ABOVE
043800 999-CLEANUP.
043900     MOVE "999-CLEANUP" TO PARA-NAME.
044000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044100
044200     DISPLAY "** RECORDS READ **".
044300     DISPLAY  RECORDS-READ.
044400     DISPLAY "** RECORDS ACCEPTED **".
044500     DISPLAY  RECORDS-ACCEPTED.                                   111495MM
044600     DISPLAY "** RECORDS REJECTED **".
044700     DISPLAY  RECORDS-REJECTED.                                   111495MM
044800     DISPLAY "******** NORMAL END OF JOB SHLDEDIT ********".
044900 999-EXIT.
045000     EXIT.
045100
045200****** ABEND ROUTINE - LEAVES A ONE-LINE TRACE ON SYSOUT, CLOSES
045300****** WHAT IS OPEN AND FORCES THE S0C7 IN ABENDREC SO THE JOB
045400****** SHOWS UP NON-ZERO ON THE SCHEDULER
045500 1000-ABEND-RTN.
045600     WRITE SYSOUT-REC FROM ABEND-REC.
045700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045800     DISPLAY "*** ABNORMAL END OF JOB - SHLDEDIT ***"
045900         UPON CONSOLE.
046000     DIVIDE ZERO-VAL INTO ONE-VAL.
