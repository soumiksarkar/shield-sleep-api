000100******************************************************************
000200*SHLDERR -  SHIELD SLEEP SCORE - REJECTED INPUT RECORD
000300*
000400*          WRITTEN BY SHLDEDIT FOR EVERY SLEEP-INPUT-RECORD THAT
000500*          FAILS ONE OF THE FIELD EDITS.  THE ORIGINAL RECORD IS
000600*          CARRIED INTACT BEHIND THE REASON TEXT SO THE FEED CAN
000700*          BE PATCHED AND RESUBMITTED WITHOUT RE-KEYING.
000800*
000900*  03/14/89  RVN  INITIAL LAYOUT FOR THE SHIELD SLEEP SCORE CONV.
001000******************************************************************
001100 01  SLEEP-REJECT-RECORD.
001200     05  SHLD-ERR-MSG                PIC X(40).
001300     05  SHLD-ERR-REST-OF-REC        PIC X(100).
001400     05  FILLER                      PIC X(04).
