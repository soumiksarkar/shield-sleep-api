000100******************************************************************
000200*SHLDIN  -  SHIELD SLEEP SCORE - DAILY INPUT MEASUREMENT RECORD
000300*
000400*          ONE OCCURRENCE OF THIS RECORD IS RECEIVED FROM THE
000500*          WEARABLE-DEVICE EXTRACT FEED FOR EVERY NIGHT OF SLEEP
000600*          MEASURED FOR A SUBJECT.  RECORDS CARRY NO KEY AND
000700*          ARE SCORED INDEPENDENTLY - THERE IS NO SORT SEQUENCE
000800*          AND NO RELATIONSHIP BETWEEN ONE RECORD AND THE NEXT.
000900*
001000*          MAINTENANCE HISTORY IS CARRIED IN THE PROGRAMS THAT
001100*          COPY THIS BOOK (SHLDEDIT, SHLDCALC) - THIS BOOK ITSELF
001200*          CHANGES ONLY WHEN THE FEED LAYOUT CHANGES.
001300*
001400*  03/14/89  RVN  INITIAL LAYOUT FOR THE SHIELD SLEEP SCORE
001500*                 CONVERSION.
001600*  06/21/01  TGD  ADDED SLP-IN-SEX-ALPHA AND THE MEASURE-DATE
001700*                 BREAKDOWN AS RAW DIAGNOSTIC VIEWS FOR THE SAME
001800*                 DUMP/RECONCILE JOB NOTED IN SHLDCALC.
001900******************************************************************
002000 01  SLEEP-INPUT-RECORD.
002100     05  SLP-IN-SEQ-NBR              PIC 9(6).
002200     05  SLP-IN-MEASURE-DTE          PIC 9(6).
002300     05  SLP-IN-MEASURE-DTE-R REDEFINES SLP-IN-MEASURE-DTE.
002400         10  SLP-IN-MEAS-YY          PIC 9(2).
002500         10  SLP-IN-MEAS-MM          PIC 9(2).
002600         10  SLP-IN-MEAS-DD          PIC 9(2).
002700     05  SLP-IN-TOTAL-SLEEP-HRS      PIC S9(2)V9(2).
002800     05  SLP-IN-SLEEP-EFCY-PCT       PIC S9(3)V9(2).
002900     05  SLP-IN-REM-PCT              PIC S9(3)V9(2).
003000     05  SLP-IN-AGE                  PIC 9(3).
003100     05  SLP-IN-SEX                  PIC X(6).
003200     05  SLP-IN-SEX-ALPHA REDEFINES SLP-IN-SEX.
003300         10  SLP-IN-SEX-CHAR         PIC X(1) OCCURS 6 TIMES.
003400     05  FILLER                      PIC X(65).
