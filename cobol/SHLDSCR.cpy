000100******************************************************************
000200*SHLDSCR -  SHIELD SLEEP SCORE - SCORED RESULT OUTPUT RECORD
000300*
000400*          ONE OCCURRENCE IS WRITTEN FOR EVERY SLEEP-INPUT-RECORD
000500*          THAT PASSES SHLDEDIT'S FIELD EDITS.  REJECTED RECORDS
000600*          DO NOT PRODUCE AN ENTRY HERE - SEE SHLDERR.
000700*
000800*          THE ALERT AND SUGGESTION TABLES ARE FIXED AT 7
000900*          OCCURRENCES EACH - SHLDCALC CAN NEVER PRODUCE MORE
001000*          THAN 7 OF EITHER FOR ONE INPUT RECORD (ONE PER RULE
001100*          BRANCH, FIVE RULE GROUPS, TWO OF WHICH CAN FIRE AN
001200*          ALERT TWICE ACROSS THEIR NESTED CONDITION).
001300*
001400*  03/14/89  RVN  INITIAL LAYOUT FOR THE SHIELD SLEEP SCORE
001500*                 CONVERSION.
001600*  06/21/01  TGD  ADDED SHLD-BIO-AGE-DELTA-X RAW VIEW FOR THE
001700*                 SAME DUMP/RECONCILE JOB NOTED IN SHLDCALC.
001800******************************************************************
001900 01  SLEEP-SCORE-RECORD.
002000     05  SLP-OUT-SEQ-NBR             PIC 9(6).
002100     05  SLP-OUT-MEASURE-DTE         PIC 9(6).
002200     05  SHLD-SCORE                  PIC S9(3).
002300     05  SHLD-BIO-AGE-DELTA          PIC S9(2)V9(1).
002400     05  SHLD-BIO-AGE-DELTA-X REDEFINES SHLD-BIO-AGE-DELTA
002500                                     PIC X(3).
002600     05  SHLD-ALERT-COUNT            PIC 9(2).
002700     05  SHLD-ALERT-TABLE.
002800         10  SHLD-ALERT-TEXT         PIC X(80) OCCURS 7 TIMES.
002900     05  SHLD-SUGGESTION-COUNT       PIC 9(2).
003000     05  SHLD-SUGGESTION-TABLE.
003100         10  SHLD-SUGGESTION-TEXT    PIC X(120) OCCURS 7 TIMES.
003200     05  FILLER                      PIC X(08).
