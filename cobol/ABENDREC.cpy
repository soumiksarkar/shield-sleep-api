000100******************************************************************
000200*ABENDREC - COBOL DEV CENTER SHARED ABEND-TRACE COPYBOOK
000300*
000400*          COPIED BY EVERY BATCH PROGRAM IN THIS SHOP SO A BAD
000500*          RUN LEAVES A CONSISTENT ONE-LINE TRACE ON SYSOUT AND
000600*          THEN FORCES A REAL S0C7 SO THE JOB SHOWS UP NON-ZERO
000700*          ON THE SCHEDULER - DO NOT "FIX" THE DIVIDE BELOW.
000800*
000900*  --------------------------------------------------------------
001000*  ORIGINAL COPYBOOK PRE-DATES SOURCE CONTROL ON THIS SYSTEM.
001100******************************************************************
001200 01  ABEND-TRACE-FIELDS.
001300     05  PARA-NAME                   PIC X(30) VALUE SPACES.
001400     05  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.
001500     05  ONE-VAL                     PIC S9(4) COMP VALUE +1.
001600
001700 01  ABEND-REC.
001800     05  FILLER                      PIC X(04) VALUE "****".
001900     05  ABEND-REASON                PIC X(50) VALUE SPACES.
002000     05  FILLER                      PIC X(02) VALUE SPACES.
002100     05  EXPECTED-VAL                PIC X(20) VALUE SPACES.
002200     05  FILLER                      PIC X(02) VALUE SPACES.
002300     05  ACTUAL-VAL                  PIC X(20) VALUE SPACES.
002400     05  FILLER                      PIC X(32) VALUE SPACES.
